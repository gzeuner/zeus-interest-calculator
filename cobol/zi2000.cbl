000100***************************************************************
000200* ZI2000.CBL  --  PLAN-ELEMENT WORKING RECORD (ZEUS INTEREST)
000300* CARRIED THROUGH THE PERIOD LOOP IN ZIPLAN00; ONE INSTANCE
000400* HOLDS "THIS" PERIOD, A SECOND HOLDS "NEXT" AFTER ROLL-FORWARD.
000500***************************************************************
000600* 870311 RTM  ORIGINAL - LOAN AMORTIZATION WORK AREA
000700* 890605 RTM  ADDED FUTURE-VALUE FOR DEPOSIT GROWTH PATH
000800* 930219 KLP  INTEREST-AMOUNT STAYS 2 DECIMALS ON THIS RECORD;
000900*             THE UNROUNDED RAW INTEREST NOW LIVES IN ZIPLAN00'S
001000*             OWN WORK AREA SO THE CHANGE CALC DOES NOT LOSE
001100*             PRECISION BEFORE THIS FIELD ROUNDS IT FOR DISPLAY
001200* 981102 DLK  Y2K - REPAYMENT-DATE CARRIED FULL CCYYMMDD
001300* 110305 MWK  REQ#6120 - EXTRA-PAYMENT-THIS-RUN MOVED ONTO THE
001400*             WORK RECORD ITSELF (WAS A ZIPLAN00 LOCAL WORKING
001500*             FIELD) SO THE AMOUNT FOR THE PERIOD JUST CALCULATED
001600*             TRAVELS WITH IT INSTEAD OF LIVING OFF TO THE SIDE
001700***************************************************************
001800 01  ZI2000-PLAN-ELEMENT.
001900     05  ZI2-MODE                    PIC X.
002000         88  ZI2-MODE-LOAN           VALUE 'L'.
002100         88  ZI2-MODE-DEPOSIT        VALUE 'D'.
002200     05  ZI2-FIRST-RUN-FLAG          PIC X.
002300         88  ZI2-IS-FIRST-RUN        VALUE 'Y'.
002400     05  ZI2-RUN-NUMBER              PIC 9(3)       COMP.
002500     05  ZI2-TOTAL-RUNS              PIC 9(3)       COMP.
002600     05  ZI2-TIME-IN-DAYS            PIC 9(3)       COMP.
002700     05  ZI2-INTEREST-RATE           PIC S9(3)V9(4) COMP-3.
002800     05  ZI2-INITIAL-VALUE           PIC S9(9)V99   COMP-3.
002900     05  ZI2-FUTURE-VALUE            PIC S9(9)V99   COMP-3.
003000     05  ZI2-INTEREST-AMOUNT         PIC S9(9)V99   COMP-3.
003100     05  ZI2-REGULAR-PAYMENT-AMOUNT  PIC S9(9)V99   COMP-3.
003200     05  ZI2-AMOUNT-CHANGE-VALUE     PIC S9(9)V99   COMP-3.
003300     05  ZI2-EXTRA-PAYMENT-THIS-RUN  PIC S9(9)V99   COMP-3.
003400     05  ZI2-REPAYMENT-DATE          PIC 9(8).
003500     05  ZI2-REPAYMENT-DATE-R REDEFINES ZI2-REPAYMENT-DATE.
003600         10  ZI2-REPAY-CCYY          PIC 9(4).
003700         10  ZI2-REPAY-MM            PIC 9(2).
003800         10  ZI2-REPAY-DD            PIC 9(2).
003900     05  FILLER                      PIC X(14).
