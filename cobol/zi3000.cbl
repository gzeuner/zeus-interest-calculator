000100***************************************************************
000200* ZI3000.CBL  --  PLAN-OUTPUT-RECORD (ZEUS INTEREST, SAVE FILE)
000300* ONE RECORD PER COMPUTED PERIOD; WRITTEN BY ZIPLAN00, READ
000400* BACK BY ZIRPT000 FOR THE COLUMNAR YEAR-GROUPED REPORT.
000500* ALL MONEY FIELDS DISPLAY, 2 DECIMALS - THIS RECORD GOES TO A
000600* FLAT SEQUENTIAL FILE THAT GETS FTP'D/SHIPPED AS-IS, NO COMP-3
000700* SO A RECEIVING SHOP WITHOUT A COBOL COMPILER CAN STILL READ IT
000800***************************************************************
000900* 870311 RTM  ORIGINAL - LOAN PLANS ONLY, NO EXTRA-PAYMENT COL
001000* 890605 RTM  ADDED OUT-EXTRA-PAYMENT FOR DEPOSIT MODE
001100* 930219 KLP  OUT-IS-GROUP / OUT-IS-LAST-RUN BREAK FLAGS ADDED
001200*             FOR THE NEW YEAR-GROUPED REPORT (REQ 930219-2)
001300* 981102 DLK  Y2K - OUT-REPAYMENT-DATE CARRIED FULL CCYYMMDD
001400* 050714 JSW  REQ#4471 - ZI3-RUN-ID CARRIED ON EVERY DETAIL
001500*             LINE SO A MIS-FILED RECORD CAN BE TRACED BACK
001600* 110305 MWK  REQ#6120 - BRANCH-CODE/REQUESTOR-ID OFF THE REQUEST
001700*             CARD NOW RIDE ALONG ON EVERY DETAIL LINE TOO, NOT
001800*             JUST ON THE ZI9000 INDEX - THE RECEIVING SHOP ASKED
001900*             FOR THEM ON THE SHIPPED FILE ITSELF SO THEY DO NOT
002000*             HAVE TO JOIN BACK TO OUR INDEX TO GET THEM.  RECORD
002100*             LENGTH BUMPED 107 -> 119; SHIP JOB'S RECORD-LENGTH
002200*             EDIT RE-RUN AND SIGNED OFF THE SAME WEEK
002300***************************************************************
002400 01  ZI3000-PLAN-OUTPUT-RECORD.
002500     05  ZI3-RUN-ID                  PIC X(8).
002600     05  ZI3-OUT-BRANCH-CODE         PIC X(4).
002700     05  ZI3-OUT-REQUESTOR-ID        PIC X(8).
002800     05  ZI3-OUT-YEAR                PIC 9(4).
002900     05  ZI3-OUT-RUN-NUMBER          PIC 9(3).
003000     05  ZI3-OUT-TOTAL-RUNS          PIC 9(3).
003100     05  ZI3-OUT-REPAYMENT-DATE      PIC 9(8).
003200     05  ZI3-OUT-REPAY-DATE-R REDEFINES ZI3-OUT-REPAYMENT-DATE.
003300         10  ZI3-OUT-REPAY-CCYY      PIC 9(4).
003400         10  ZI3-OUT-REPAY-MM        PIC 9(2).
003500         10  ZI3-OUT-REPAY-DD        PIC 9(2).
003600     05  ZI3-OUT-TIME-IN-DAYS        PIC 9(3).
003700     05  ZI3-OUT-INITIAL-VALUE       PIC 9(9)V99.
003800     05  ZI3-OUT-FUTURE-VALUE        PIC 9(9)V99.
003900     05  ZI3-OUT-INTEREST-AMOUNT     PIC 9(9)V99.
004000     05  ZI3-OUT-REGULAR-PAYMENT     PIC 9(9)V99.
004100     05  ZI3-OUT-AMOUNT-CHANGE       PIC 9(9)V99.
004200     05  ZI3-OUT-EXTRA-PAYMENT       PIC 9(9)V99.
004300     05  ZI3-OUT-IS-GROUP            PIC X.
004400         88  ZI3-IS-YEAR-END         VALUE 'Y'.
004500     05  ZI3-OUT-IS-LAST-RUN         PIC X.
004600         88  ZI3-IS-LAST-PERIOD      VALUE 'Y'.
004700     05  FILLER                      PIC X(10).
004800* RECORD IS 119 BYTES - DO NOT CHANGE WITHOUT RE-RUNNING THE
004900* DOWNSTREAM SHIP JOB'S RECORD-LENGTH EDIT (SEE ZIRPT000)
