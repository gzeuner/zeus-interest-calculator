000100***************************************************************
000200* ZILIST00.CBL
000300* ZEUS INTEREST - LIST / DELETE SAVED PLANS
000400*
000500* WORKS AGAINST THE ZI9000 PLAN INDEX, THE ONLY PLACE THIS
000600* SYSTEM KEEPS A DIRECTORY OF WHAT HAS BEEN SAVED (THE
000700* COMPILER GIVES US NO CLEAN WAY TO LIST A DIRECTORY, SO
000800* ZIPLAN00 MAINTAINS THIS CONTROL FILE INSTEAD).
000900*   UPSI-0 OFF - LIST MODE, DISPLAYS EVERY INDEX ENTRY
001000*   UPSI-0 ON  - DELETE MODE, DROPS ONE PLAN-ID FROM THE INDEX
001100***************************************************************
001200* AUTHOR.......KLP
001300* DATE-WRITTEN.03/04/93
001400*---------------------------------------------------------------
001500* C H A N G E   L O G
001600*---------------------------------------------------------------
001700* 930304 KLP  ORIGINAL - LIST ONLY
001800* 930815 KLP  ADDED DELETE - REBUILDS THE INDEX OMITTING THE
001900*             REQUESTED PLAN-ID SINCE THIS FILE SYSTEM HAS NO
002000*             IN-PLACE RECORD DELETE FOR SEQUENTIAL FILES
002100* 981102 DLK  Y2K - SAVED-DATE ON THE LISTING NOW FULL CCYYMMDD
002200* 141103 JSW  REQ#6190 - DELETE OF A PLAN-ID NOT ON FILE NOW
002300*             WARNS INSTEAD OF SILENTLY REWRITING THE SAME
002400*             INDEX (PROD INCIDENT 14-1103)
002500* 110305 MWK  REQ#6120 - INDEX WIDENED (SEE ZI9000) TO CARRY
002600*             SAVED-TIME, BRANCH-CODE AND REQUESTOR-ID; LISTING
002700*             NOW SHOWS ALL THREE.  TOTAL-INTEREST-PAID AND THE
002800*             MANUAL-INTEREST FLAG RIDE ALONG ON THE INDEX BUT
002900*             ARE NOT DISPLAYED HERE - THEY ARE FOR THE MONTHLY
003000*             RECON EXTRACT, NOT THIS SCREEN.  REBUILD-ON-DELETE
003100*             (310) CARRIES ALL INDEX FIELDS FORWARD UNCHANGED
003200***************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    ZILIST00.
003500 AUTHOR.        KLP.
003600 INSTALLATION.  DATA CENTER.
003700 DATE-WRITTEN.  03/04/93.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CONSOLE IS CRT
004600     C01 IS TOP-OF-FORM
004700     CLASS ZI-MODE-CLASS IS 'L' 'D'
004800     UPSI-0 ON  STATUS IS ZI-DELETE-REQUESTED
004900     UPSI-0 OFF STATUS IS ZI-LIST-REQUESTED.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ZI-INDEX-FILE ASSIGN TO DYNAMIC WS-INDEX-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400     SELECT ZI-WORK-FILE  ASSIGN TO DYNAMIC WS-WORK-PATH
005500            ORGANIZATION RECORD SEQUENTIAL.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  ZI-INDEX-FILE
006200     RECORD CONTAINS 84 CHARACTERS
006300     LABEL RECORDS ARE STANDARD
006400     DATA RECORD IS ZI9000-INDEX-REC.
006500 COPY "ZI9000.CBL".
006600*
006700* scratch copy of the index, written fresh by 310-REBUILD-INDEX
006800* and then renamed over the live index by the next ziplan00
006900* run's open-extend (this shop's usual rebuild-by-rewrite trick).
007000* NOT COPYBOOK-SHARED WITH ZI9000 - FIELD-FOR-FIELD LAYOUT HAS TO
007100* BE KEPT IN STEP WITH ZI9000-INDEX-REC BY HAND
007200 FD  ZI-WORK-FILE
007300     RECORD CONTAINS 84 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS ZI9000-WORK-REC.
007600 01  ZI9000-WORK-REC.
007700     05  ZI9W-PLAN-ID            PIC X(17).
007800     05  ZI9W-RUN-CLIENT-NO      PIC X(4).
007900     05  ZI9W-MODE               PIC X.
008000     05  ZI9W-SAVED-DATE         PIC 9(8).
008100     05  ZI9W-SAVED-TIME         PIC 9(6).
008200     05  ZI9W-TOTAL-RUNS         PIC 9(3).
008300     05  ZI9W-MANUAL-INT-FLAG    PIC X.
008400     05  ZI9W-BRANCH-CODE        PIC X(4).
008500     05  ZI9W-REQUESTOR-ID       PIC X(8).
008600     05  ZI9W-INITIAL-VALUE      PIC S9(9)V99   COMP-3.
008700     05  ZI9W-INTEREST-RATE      PIC S9(3)V9(4) COMP-3.
008800     05  ZI9W-TOTAL-INTEREST-PAID PIC S9(9)V99  COMP-3.
008900     05  FILLER                 PIC X(16).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300* dynamic file-name work areas - same pattern as the other two
009400* programs in this system
009500 01  WS-PATHS.
009600     05  WS-INDEX-PATH.
009700         10  FILLER              PIC X(14) VALUE '/users/public/'.
009800         10  WS-INDEX-NAME       PIC X(64).
009900     05  WS-WORK-PATH.
010000         10  FILLER              PIC X(14) VALUE '/users/public/'.
010100         10  WS-WORK-NAME        PIC X(64).
010200*
010300* raw command line and, for delete mode, the requested plan-id
010400 01  WS-COMMAND-LINE             PIC X(100).
010500 01  WS-TARGET-PLAN-ID           PIC X(17).
010600* plan-id is ccyymmdd+hhmmss+seq (see ZIPLAN00 610-GENERATE-
010700* PLAN-ID) - this redefine pulls the save date back out of the
010800* requested id so the delete confirmation can echo it
010900 01  WS-TARGET-PLAN-ID-R REDEFINES WS-TARGET-PLAN-ID.
011000     05  WS-TGT-DATE             PIC 9(8).
011100     05  WS-TGT-TIME             PIC 9(6).
011200     05  WS-TGT-SEQ              PIC 9(3).
011300*
011400* eof switch drives both the list and the rebuild loop; the
011500* found-target switch is only ever set in delete mode
011600 01  WS-SWITCHES.
011700     05  WS-EOF-SW               PIC X VALUE 'N'.
011800         88  WS-NO-MORE-ENTRIES      VALUE 'Y'.
011900     05  WS-FOUND-TARGET-SW      PIC X VALUE 'N'.
012000         88  WS-TARGET-WAS-FOUND     VALUE 'Y'.
012100     05  FILLER                  PIC X(2) VALUE SPACES.
012200*
012300* saved-date redefine, used for the list heading and also to
012400* pick off just the 4-digit year for the column display
012500 01  WS-SAVED-DATE-WORK         PIC 9(8).
012600 01  WS-SAVED-DATE-R REDEFINES WS-SAVED-DATE-WORK.
012700     05  WS-SAVED-CCYY           PIC 9(4).
012800     05  WS-SAVED-MM             PIC 9(2).
012900     05  WS-SAVED-DD             PIC 9(2).
013000*
013100* saved-time redefine - same trick, just for the hhmmss half
013200* of the timestamp, so the listing can show hour/minute only
013300 01  WS-SAVED-TIME-WORK         PIC 9(6).
013400 01  WS-SAVED-TIME-R REDEFINES WS-SAVED-TIME-WORK.
013500     05  WS-SAVED-HH             PIC 9(2).
013600     05  WS-SAVED-MN             PIC 9(2).
013700     05  WS-SAVED-SS             PIC 9(2).
013800* the one line displayed per index entry in list mode
013900 01  WS-LIST-LINE.
014000     05  FILLER                  PIC X(1)  VALUE SPACES.
014100     05  WS-LL-PLAN-ID           PIC X(17).
014200* old cross-check: the date encoded in the plan-id itself should
014300* always agree with ZI9-SAVED-DATE off the index record; kept so
014400* 120-DISPLAY-ENTRY can flag an index ever hand-edited out of step
014500     05  WS-LL-PLAN-ID-R REDEFINES WS-LL-PLAN-ID.
014600         10  WS-LLID-DATE         PIC 9(8).
014700         10  WS-LLID-TIME         PIC 9(6).
014800         10  WS-LLID-SEQ          PIC 9(3).
014900     05  FILLER                  PIC X(3)  VALUE SPACES.
015000     05  WS-LL-CLIENT-NO         PIC X(4).
015100     05  FILLER                  PIC X(3)  VALUE SPACES.
015200     05  WS-LL-MODE              PIC X.
015300     05  FILLER                  PIC X(3)  VALUE SPACES.
015400     05  WS-LL-SAVED-CCYY        PIC 9(4).
015500     05  FILLER                  PIC X(1)  VALUE '-'.
015600     05  WS-LL-SAVED-MM          PIC 99.
015700     05  FILLER                  PIC X(1)  VALUE '-'.
015800     05  WS-LL-SAVED-DD          PIC 99.
015900     05  FILLER                  PIC X(1)  VALUE SPACES.
016000     05  WS-LL-SAVED-HH          PIC 99.
016100     05  FILLER                  PIC X(1)  VALUE ':'.
016200     05  WS-LL-SAVED-MN          PIC 99.
016300     05  FILLER                  PIC X(3)  VALUE SPACES.
016400     05  WS-LL-TOTAL-RUNS        PIC ZZ9.
016500     05  FILLER                  PIC X(3)  VALUE SPACES.
016600     05  WS-LL-BRANCH-CODE       PIC X(4).
016700     05  FILLER                  PIC X(2)  VALUE SPACES.
016800     05  WS-LL-REQUESTOR-ID      PIC X(8).
016900* entries seen vs. entries carried forward to the rebuilt index
017000 77  WS-ENTRY-CTR                PIC 9(5) COMP VALUE 0.
017100 77  WS-KEPT-CTR                 PIC 9(5) COMP VALUE 0.
017200*
017300 PROCEDURE DIVISION.
017400*
017500* job entry - UPSI-0 off/on picks list vs. delete mode, same
017600* switch ZIPLAN00 uses for rerun, parsed off the command line
017700 A010-MAIN-LINE.
017800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
017900     IF ZI-DELETE-REQUESTED
018000         UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018100             INTO WS-INDEX-NAME WS-WORK-NAME WS-TARGET-PLAN-ID
018200     ELSE
018300         UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018400             INTO WS-INDEX-NAME WS-WORK-NAME
018500     END-IF.
018600     DISPLAY '* * * * B E G I N   Z I L I S T 0 0'
018700         UPON CRT AT 1401.
018800     IF WS-INDEX-NAME = SPACES
018900         DISPLAY '!!!! INDEX-FILE NAME REQUIRED' UPON CRT AT 2301
019000         STOP RUN.
019100     OPEN INPUT ZI-INDEX-FILE.
019200     IF ZI-DELETE-REQUESTED
019300         PERFORM 300-DELETE-PLAN THRU 300-DELETE-PLAN-EXIT
019400     ELSE
019500         PERFORM 100-LIST-PLANS THRU 100-LIST-PLANS-EXIT
019600     END-IF.
019700     CLOSE ZI-INDEX-FILE.
019800     STOP RUN.
019900*
020000* list every plan on the index file, oldest-saved first
020100 100-LIST-PLANS.
020200     DISPLAY '   PLAN-ID          CLNT MD  SAVED          RUNS BRCH REQUESTOR'
020300         UPON CRT AT 401.
020400     PERFORM 110-READ-INDEX.
020500     PERFORM 120-DISPLAY-ENTRY THRU 120-DISPLAY-ENTRY-EXIT
020600         UNTIL WS-NO-MORE-ENTRIES.
020700     DISPLAY 'ZILIST00 - PLANS ON FILE        ' UPON CRT AT 2301.
020800     DISPLAY WS-ENTRY-CTR                        UPON CRT AT 2334.
020900 100-LIST-PLANS-EXIT.
021000     EXIT.
021100* shared by both list and delete mode - one index entry at a time
021200 110-READ-INDEX.
021300     READ ZI-INDEX-FILE AT END MOVE 'Y' TO WS-EOF-SW.
021400     IF NOT WS-NO-MORE-ENTRIES
021500         ADD 1 TO WS-ENTRY-CTR.
021600*
021700 120-DISPLAY-ENTRY.
021800     MOVE ZI9-SAVED-DATE TO WS-SAVED-DATE-WORK.
021900     MOVE ZI9-SAVED-TIME TO WS-SAVED-TIME-WORK.
022000     MOVE ZI9-PLAN-ID      TO WS-LL-PLAN-ID.
022100     MOVE ZI9-RUN-CLIENT-NO TO WS-LL-CLIENT-NO.
022200     MOVE ZI9-MODE         TO WS-LL-MODE.
022300     MOVE WS-SAVED-CCYY    TO WS-LL-SAVED-CCYY.
022400     MOVE WS-SAVED-MM      TO WS-LL-SAVED-MM.
022500     MOVE WS-SAVED-DD      TO WS-LL-SAVED-DD.
022600     MOVE WS-SAVED-HH      TO WS-LL-SAVED-HH.
022700     MOVE WS-SAVED-MN      TO WS-LL-SAVED-MN.
022800     MOVE ZI9-TOTAL-RUNS   TO WS-LL-TOTAL-RUNS.
022900     MOVE ZI9-BRANCH-CODE  TO WS-LL-BRANCH-CODE.
023000     MOVE ZI9-REQUESTOR-ID TO WS-LL-REQUESTOR-ID.
023100     IF WS-LLID-DATE NOT = WS-SAVED-DATE-WORK
023200         DISPLAY 'ZILIST00 - WARNING, PLAN-ID/INDEX DATE MISMATCH'
023300             UPON CRT AT 2301
023400         DISPLAY WS-LL-PLAN-ID UPON CRT AT 2338
023500     END-IF.
023600     DISPLAY WS-LIST-LINE UPON CRT.
023700     PERFORM 110-READ-INDEX.
023800 120-DISPLAY-ENTRY-EXIT.
023900     EXIT.
024000*
024100* mark the index entry deleted and confirm to the operator
024200 300-DELETE-PLAN.
024300     DISPLAY 'ZILIST00 - REQUESTED DELETE, PLAN SAVED    '
024400         UPON CRT AT 1601.
024500     DISPLAY WS-TGT-DATE UPON CRT AT 1646.
024600     OPEN OUTPUT ZI-WORK-FILE.
024700     PERFORM 110-READ-INDEX.
024800     PERFORM 310-REBUILD-INDEX THRU 310-REBUILD-INDEX-EXIT
024900         UNTIL WS-NO-MORE-ENTRIES.
025000     CLOSE ZI-WORK-FILE.
025100     IF WS-TARGET-WAS-FOUND
025200         DISPLAY 'ZILIST00 - PLAN REMOVED FROM INDEX  '
025300             UPON CRT AT 2301
025400         DISPLAY WS-TARGET-PLAN-ID UPON CRT AT 2338
025500     ELSE
025600         DISPLAY 'ZILIST00 - PLAN-ID NOT ON FILE, NOT REMOVED'
025700             UPON CRT AT 2301.
025800     DISPLAY 'ZILIST00 - ENTRIES KEPT          ' UPON CRT AT 2401.
025900     DISPLAY WS-KEPT-CTR                          UPON CRT AT 2434.
026000 300-DELETE-PLAN-EXIT.
026100     EXIT.
026200*
026300 310-REBUILD-INDEX.
026400     IF ZI9-PLAN-ID = WS-TARGET-PLAN-ID
026500         MOVE 'Y' TO WS-FOUND-TARGET-SW
026600     ELSE
026700         MOVE ZI9-PLAN-ID       TO ZI9W-PLAN-ID
026800         MOVE ZI9-RUN-CLIENT-NO TO ZI9W-RUN-CLIENT-NO
026900         MOVE ZI9-MODE          TO ZI9W-MODE
027000         MOVE ZI9-SAVED-DATE    TO ZI9W-SAVED-DATE
027100         MOVE ZI9-SAVED-TIME    TO ZI9W-SAVED-TIME
027200         MOVE ZI9-TOTAL-RUNS    TO ZI9W-TOTAL-RUNS
027300         MOVE ZI9-MANUAL-INT-FLAG TO ZI9W-MANUAL-INT-FLAG
027400         MOVE ZI9-BRANCH-CODE   TO ZI9W-BRANCH-CODE
027500         MOVE ZI9-REQUESTOR-ID  TO ZI9W-REQUESTOR-ID
027600         MOVE ZI9-INITIAL-VALUE TO ZI9W-INITIAL-VALUE
027700         MOVE ZI9-INTEREST-RATE TO ZI9W-INTEREST-RATE
027800         MOVE ZI9-TOTAL-INTEREST-PAID TO ZI9W-TOTAL-INTEREST-PAID
027900         WRITE ZI9000-WORK-REC
028000         ADD 1 TO WS-KEPT-CTR
028100     END-IF.
028200     PERFORM 110-READ-INDEX.
028300 310-REBUILD-INDEX-EXIT.
028400     EXIT.
