000100***************************************************************
000200* ZIPLAN00.CBL
000300* ZEUS INTEREST - PLAN CALCULATION AND SAVE
000400*
000500* READS ONE PLAN-REQUEST RECORD PER RUN (ZI1100), BUILDS THE
000600* MONTH-BY-MONTH LOAN/DEPOSIT SCHEDULE IN THE ZI2000 WORK AREA,
000700* AND SAVES EACH COMPUTED PERIOD TO ITS OWN PLAN-OUTPUT FILE
000800* (ZI3000), ONE FILE PER PLAN, NAMED BY A GENERATED PLAN-ID.
000900* THE REQUEST FILE MAY CARRY MORE THAN ONE CARD; THIS PROGRAM
001000* LOOPS A010-MAIN-LINE UNTIL END OF THE REQUEST FILE, SAVING
001100* ONE PLAN PER CARD.
001200***************************************************************
001300* AUTHOR.......RTM
001400* DATE-WRITTEN.03/11/87
001500*---------------------------------------------------------------
001600* C H A N G E   L O G
001700*---------------------------------------------------------------
001800* 870311 RTM  ORIGINAL - LOAN AMORTIZATION ONLY, NO SAVE FILE,
001900*             WROTE DIRECTLY TO THE PRINTER QUEUE
002000* 871002 RTM  ADDED THE OVERPAYMENT / FINAL-PAYMENT EARLY
002100*             TERMINATION RULES AFTER AUDIT FOUND LAST-PERIOD
002200*             BALANCES RUNNING A FEW CENTS NEGATIVE
002300* 890605 RTM  ADDED DEPOSIT MODE (SAVINGS PLAN GROWTH) AND THE
002400*             MANUAL-FIRST-INTEREST OVERRIDE FOR BACK-DATED
002500*             CONTRACTS
002600* 910418 RTM  EXTRA-PAYMENTS TABLE ADDED - ONE-OFF PRINCIPAL
002700*             CURTAILMENTS KEYED BY PERIOD NUMBER
002800* 930219 KLP  SPLIT SAVE OUT TO ITS OWN FLAT FILE PER PLAN
002900*             (REQ 930219-2) SO THE REPORT PROGRAM CAN RELOAD
003000*             A PLAN WITHOUT RE-RUNNING THE CALCULATION
003100* 930304 KLP  ADDED THE ZI9000 PLAN INDEX - EACH SAVE NOW
003200*             APPENDS ONE CONTROL RECORD SO ZILIST00 HAS
003300*             SOMETHING TO READ
003400* 950126 RTM  WIDENED EXTRA-PAYMENTS FROM 120 TO 360 PERIODS
003500*             (30-YEAR MONTHLY LOAN NOW FITS)
003600* 981102 DLK  Y2K - ALL DATES NOW CARRIED FULL CCYYMMDD END TO
003700*             END; JULIAN-DAY ROUTINE RE-WRITTEN TO TAKE A
003800*             4-DIGIT YEAR INSTEAD OF THE OLD 2-DIGIT WINDOW
003900* 990604 DLK  Y2K FOLLOW-UP - CONFIRMED 306-JULIAN-DAY-NUMBER
004000*             IS GOOD THROUGH 2099, SIGNED OFF BY QA
004100* 050714 JSW  REQ#4471 - PLAN-ID NOW CARRIED ON EVERY DETAIL
004200*             LINE (ZI3-RUN-ID) SO A MIS-SHIPPED RECORD CAN BE
004300*             TRACED BACK TO ITS RUN
004400* 141103 JSW  REQ#6190 - REJECT PAYMENT-MONTHS = 0 INSTEAD OF
004500*             LOOPING FOREVER (PROD INCIDENT 14-1103)
004600* 190822 PTK  REQ#8820 - CORRECTED-PAYMENT FLOORED AT ZERO ON
004700*             THE OVERPAYMENT RULE, MATCHES THE WEB CALCULATOR
004800* 220613 PTK  REQ#5203 - 320-CALC-PERIOD-INTEREST WAS RECOMPUTING
004900*             PERIOD 1'S INTEREST OFF THE FLAT 30-DAY FORMULA AND
005000*             STOMPING THE PRO-RATA FIGURE 310 HAD JUST SET ANY
005100*             TIME THE CONTRACT-TO-FIRST-PAYMENT GAP DIDN'T
005200*             MATCH THE 30/360 COUNT EXACTLY - GUARDED SO PERIOD
005300*             1 WITH NO MANUAL-INTEREST CARD KEEPS THE PRO-RATA
005400*             VALUE, FLAT FORMULA NOW ONLY DRIVES RUN 2 ON
005500* 110305 MWK  REQ#6120 - REQUEST CARD (ZI1100) WIDENED WITH
005600*             BRANCH-CODE/REQUESTOR-ID; BOTH NOW CARRIED ONTO THE
005700*             ZI9000 INDEX ENTRY AND EVERY ZI3000 DETAIL LINE.
005800*             PLAN INDEX ALSO PICKS UP THE PLAN'S OPENING TERMS
005900*             AND A RUNNING TOTAL-INTEREST-PAID FIGURE FOR THE
006000*             MONTHLY RECON EXTRACT.  EXTRA-PAYMENT-THIS-RUN
006100*             MOVED OFF A LOCAL WORKING FIELD ONTO THE ZI2000
006200*             WORK RECORD ITSELF
006300***************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    ZIPLAN00.
006600 AUTHOR.        RTM.
006700 INSTALLATION.  DATA CENTER.
006800 DATE-WRITTEN.  03/11/87.
006900 DATE-COMPILED.
007000 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
007100*
007200 ENVIRONMENT DIVISION.
007300*
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     CONSOLE IS CRT
007700     C01 IS TOP-OF-FORM
007800     CLASS ZI-MODE-CLASS IS 'L' 'D'
007900     UPSI-0 ON  STATUS IS ZI-RERUN-REQUESTED
008000     UPSI-0 OFF STATUS IS ZI-NORMAL-RUN.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300* request card(s) for this job - one plan per card
008400     SELECT ZI-REQ-FILE   ASSIGN TO DYNAMIC WS-REQ-PATH
008500            ORGANIZATION RECORD SEQUENTIAL.
008600* one output file per plan, named by the generated plan-id
008700     SELECT ZI-PLAN-FILE  ASSIGN TO DYNAMIC WS-PLAN-PATH
008800            ORGANIZATION RECORD SEQUENTIAL.
008900* control file of every plan-id ever saved (see ZILIST00)
009000     SELECT ZI-INDEX-FILE ASSIGN TO DYNAMIC WS-INDEX-PATH
009100            ORGANIZATION RECORD SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400*
009500 FILE SECTION.
009600*
009700 FD  ZI-REQ-FILE
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS ZI1100-PLAN-REQUEST.
010000 COPY "ZI1100.CBL".
010100*
010200 FD  ZI-PLAN-FILE
010300     RECORD CONTAINS 119 CHARACTERS
010400     LABEL RECORDS ARE STANDARD
010500     DATA RECORD IS ZI3000-PLAN-OUTPUT-RECORD.
010600 COPY "ZI3000.CBL".
010700*
010800 FD  ZI-INDEX-FILE
010900     RECORD CONTAINS 84 CHARACTERS
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS ZI9000-INDEX-REC.
011200 COPY "ZI9000.CBL".
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600* in-flight working copy of the period being computed; rolled
011700* forward in place by 500-ROLL-FORWARD rather than copied to a
011800* second record (this plan never needs to look more than one
011900* period behind or ahead at a time)
012000 COPY "ZI2000.CBL".
012100* dynamic file-name work areas - command-line args spliced onto
012200* a fixed directory prefix, same pattern in all three programs
012300 01  WS-PATHS.
012400     05  WS-REQ-PATH.
012500         10  FILLER              PIC X(14) VALUE '/users/public/'.
012600         10  WS-REQ-NAME         PIC X(64).
012700     05  WS-PLAN-PATH.
012800         10  FILLER              PIC X(14) VALUE '/users/public/'.
012900         10  WS-PLAN-SUBDIR      PIC X(33) VALUE SPACES.
013000         10  WS-PLAN-ID-PART     PIC X(17).
013100         10  FILLER              PIC X(4)  VALUE '.DAT'.
013200     05  WS-INDEX-PATH.
013300         10  FILLER              PIC X(14) VALUE '/users/public/'.
013400         10  WS-INDEX-NAME       PIC X(64).
013500*
013600* raw command line and the client number parsed off it
013700 01  WS-COMMAND-LINE             PIC X(100).
013800 01  WS-CLIENT                   PIC X(4).
013900*
014000* loop and edge-case switches, tested as 88-levels where a
014100* single yes/no condition drives a PERFORM ... UNTIL
014200 01  WS-SWITCHES.
014300     05  WS-EOF-SW               PIC X VALUE 'N'.
014400         88  WS-NO-MORE-REQUESTS     VALUE 'Y'.
014500     05  WS-EARLY-TERM-SW        PIC X VALUE 'N'.
014600     05  WS-LOOP-DONE-SW         PIC X VALUE 'N'.
014700     05  WS-YEAR-END-SW          PIC X VALUE 'N'.
014800     05  WS-LAST-RUN-SW          PIC X VALUE 'N'.
014900     05  WS-EXTRA-FOUND-SW       PIC X VALUE 'N'.
015000     05  FILLER                  PIC X(2) VALUE SPACES.
015100*
015200* julian-day-number work area, used to get the TRUE calendar
015300* day count for the stub first period (not a 30/360 count)
015400 01  WS-JDN-WORK.
015500     05  WS-JDN-YY               PIC S9(4) COMP.
015600     05  WS-JDN-MM               PIC S9(4) COMP.
015700     05  WS-JDN-DD               PIC S9(4) COMP.
015800     05  WS-JDN-A                PIC S9(4) COMP.
015900     05  WS-JDN-Y                PIC S9(5) COMP.
016000     05  WS-JDN-M                PIC S9(4) COMP.
016100     05  WS-JDN-RESULT           PIC S9(7) COMP.
016200     05  WS-CONTRACT-JDN         PIC S9(7) COMP.
016300     05  WS-FIRST-PMT-JDN        PIC S9(7) COMP.
016400     05  FILLER                  PIC X(2) VALUE SPACES.
016500*
016600* 30/360 day-count work area (banker's day-count, first period)
016700 01  WS-360-WORK.
016800     05  WS-D1                   PIC S9(3) COMP.
016900     05  WS-D2                   PIC S9(3) COMP.
017000     05  WS-START-CCYY           PIC 9(4).
017100     05  WS-START-MM             PIC 9(2).
017200     05  WS-START-DD             PIC 9(2).
017300     05  WS-END-CCYY             PIC 9(4).
017400     05  WS-END-MM               PIC 9(2).
017500     05  WS-END-DD               PIC 9(2).
017600     05  WS-DAYS-30-360          PIC S9(5) COMP.
017700     05  FILLER                  PIC X(2) VALUE SPACES.
017800*
017900 01  WS-CALC-WORK.
018000* raw, unrounded interest for the period just calculated - the
018100* chain that must not lose precision before the CHANGE calc;
018200* ZI2-INTEREST-AMOUNT itself stays 2dp per the record layout
018300     05  WS-RAW-INTEREST         PIC S9(9)V9(5) COMP-3.
018400     05  WS-CHANGE               PIC S9(9)V9(5) COMP-3.
018500     05  WS-ROUNDED-CHANGE       PIC S9(9)V99   COMP-3.
018600     05  WS-PRORATA-5DP          PIC S9(9)V9(5) COMP-3.
018700     05  WS-PRORATA-2DP          PIC S9(9)V99   COMP-3.
018800     05  WS-DELTA                PIC S9(9)V99   COMP-3.
018900     05  WS-CORRECTED-PAYMENT    PIC S9(9)V99   COMP-3.
019000     05  WS-ABS-FUTURE           PIC 9(9)V99    COMP-3.
019100     05  WS-ABS-CHANGE           PIC 9(9)V99    COMP-3.
019200     05  FILLER                  PIC X(2) VALUE SPACES.
019300* subscript and match value for the extra-payment table search
019400 01  WS-EXTRA-SEARCH.
019500     05  WS-SUB                  PIC S9(4) COMP.
019600     05  WS-EXTRA-AMOUNT         PIC S9(9)V99 COMP-3.
019700     05  FILLER                  PIC X(2) VALUE SPACES.
019800*
019900* plan-id = ccyymmdd + hhmmss + 3-digit in-job sequence, 17
020000* bytes total, unique even when a job saves several plans
020100* inside the same second
020200 01  WS-PLAN-ID-WORK.
020300     05  WS-CURR-DATE            PIC 9(8).
020400     05  WS-CURR-TIME            PIC 9(8).
020500     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME.
020600         10  WS-CURR-TIME-HHMMSS PIC 9(6).
020700         10  WS-CURR-TIME-CC     PIC 9(2).
020800     05  WS-ID-SEQ               PIC 9(3) COMP VALUE 0.
020900     05  WS-ID-SEQ-D              PIC 9(3).
021000     05  WS-PLAN-ID              PIC X(17).
021100     05  FILLER                  PIC X(2) VALUE SPACES.
021200*
021300 77  WS-REC-CTR                  PIC 9(7) COMP VALUE 0.
021400 77  WS-PERIOD-CTR               PIC 9(7) COMP VALUE 0.
021500* running total of interest actually posted on this plan,
021600* reset per request card, fed to the ZI9000 index at save time
021700* for the monthly recon extract (req#6120)
021800 77  WS-TOTAL-INTEREST-ACCUM     PIC S9(9)V99 COMP-3 VALUE 0.
021900*
022000 PROCEDURE DIVISION.
022100*
022200******************************************
022300*   JOB ENTRY - PARSE COMMAND LINE,      *
022400*   OPEN FILES, DRIVE THE REQUEST LOOP    *
022500******************************************
022600 A010-MAIN-LINE.
022700     DISPLAY SPACES UPON CRT.
022800     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
022900     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
023000         INTO WS-CLIENT WS-REQ-NAME WS-PLAN-SUBDIR WS-INDEX-NAME.
023100     DISPLAY '* * * * B E G I N   Z I P L A N 0 0'
023200         UPON CRT AT 1401.
023300     IF ZI-RERUN-REQUESTED
023400         DISPLAY 'UPSI-0 ON  - THIS IS A RERUN' UPON CRT AT 1501.
023500     IF WS-CLIENT = SPACES OR WS-REQ-NAME = SPACES
023600         DISPLAY '!!!! CLIENT / REQUEST-FILE / PLAN-DIR /'
023700             UPON CRT AT 2301
023800         DISPLAY '!!!!  INDEX-FILE REQUIRED ON COMMAND LINE'
023900             UPON CRT AT 2401
024000         STOP RUN.
024100     OPEN INPUT  ZI-REQ-FILE.
024200     OPEN EXTEND ZI-INDEX-FILE.
024300     PERFORM 010-READ-REQUEST.
024400     PERFORM 100-PROCESS-REQUEST THRU 100-PROCESS-REQUEST-EXIT
024500         UNTIL WS-NO-MORE-REQUESTS.
024600     PERFORM 700-END-RUN.
024700* read the next request card; WS-EOF-SW drives the main loop's
024800* UNTIL, WS-REC-CTR only counts cards actually processed below
024900 010-READ-REQUEST.
025000     READ ZI-REQ-FILE AT END MOVE 'Y' TO WS-EOF-SW.
025100     IF NOT WS-NO-MORE-REQUESTS
025200         ADD 1 TO WS-REC-CTR.
025300*
025400******************************************
025500*   ONE PLAN PER REQUEST CARD            *
025600******************************************
025700 100-PROCESS-REQUEST.
025800     IF ZI-PAYMENT-MONTHS = 0
025900         DISPLAY 'ZIPLAN00 - PAYMENT-MONTHS MUST BE > 0, CARD '
026000             UPON CRT AT 1801
026100         DISPLAY WS-REC-CTR UPON CRT AT 1850
026200     ELSE
026300         PERFORM 610-GENERATE-PLAN-ID
026400         MOVE WS-PLAN-ID TO WS-PLAN-ID-PART
026500         OPEN OUTPUT ZI-PLAN-FILE
026600         PERFORM 200-INIT-FIRST-PERIOD
026700         MOVE 'N' TO WS-LOOP-DONE-SW
026800         PERFORM 210-PERIOD-LOOP THRU 210-PERIOD-LOOP-EXIT
026900             UNTIL WS-LOOP-DONE-SW = 'Y'
027000         CLOSE ZI-PLAN-FILE
027100         PERFORM 650-APPEND-INDEX
027200         DISPLAY 'ZIPLAN00 - SAVED PLAN ' UPON CRT AT 2001
027300         DISPLAY WS-PLAN-ID UPON CRT AT 2024.
027400     PERFORM 010-READ-REQUEST.
027500 100-PROCESS-REQUEST-EXIT.
027600     EXIT.
027700*
027800******************************************
027900*   STEP 1 - CREATE INITIAL PLAN         *
028000******************************************
028100 200-INIT-FIRST-PERIOD.
028200     MOVE ZI-MODE                TO ZI2-MODE.
028300     MOVE ZI-INITIAL-VALUE       TO ZI2-INITIAL-VALUE.
028400     MOVE ZI-INTEREST-RATE       TO ZI2-INTEREST-RATE.
028500     MOVE ZI-PAYMENT-AMOUNT      TO ZI2-REGULAR-PAYMENT-AMOUNT.
028600     MOVE ZI-FIRST-PAYMENT-DATE  TO ZI2-REPAYMENT-DATE.
028700     MOVE 1                      TO ZI2-RUN-NUMBER.
028800     MOVE ZI-PAYMENT-MONTHS      TO ZI2-TOTAL-RUNS.
028900     MOVE 'Y'                    TO ZI2-FIRST-RUN-FLAG.
029000     MOVE 0                      TO WS-TOTAL-INTEREST-ACCUM.
029100     PERFORM 305-CALC-CALENDAR-DAYS.
029200     IF NOT ZI-HAS-MANUAL-INTEREST
029300         PERFORM 310-CALC-PRORATA-INTEREST
029400         MOVE WS-PRORATA-2DP TO ZI2-INTEREST-AMOUNT.
029500*
029600 305-CALC-CALENDAR-DAYS.
029700     MOVE ZI-CONTRACT-CCYY       TO WS-JDN-YY.
029800     MOVE ZI-CONTRACT-MM         TO WS-JDN-MM.
029900     MOVE ZI-CONTRACT-DD         TO WS-JDN-DD.
030000     PERFORM 306-JULIAN-DAY-NUMBER.
030100     MOVE WS-JDN-RESULT          TO WS-CONTRACT-JDN.
030200     MOVE ZI-FIRST-PMT-CCYY      TO WS-JDN-YY.
030300     MOVE ZI-FIRST-PMT-MM        TO WS-JDN-MM.
030400     MOVE ZI-FIRST-PMT-DD        TO WS-JDN-DD.
030500     PERFORM 306-JULIAN-DAY-NUMBER.
030600     MOVE WS-JDN-RESULT          TO WS-FIRST-PMT-JDN.
030700     COMPUTE ZI2-TIME-IN-DAYS = WS-FIRST-PMT-JDN - WS-CONTRACT-JDN.
030800*
030900* standard civil-to-julian conversion; good for any ccyymmdd,
031000* re-confirmed through 2099 for y2k (see 990604 log entry)
031100 306-JULIAN-DAY-NUMBER.
031200     COMPUTE WS-JDN-A = (14 - WS-JDN-MM) / 12.
031300     COMPUTE WS-JDN-Y = WS-JDN-YY + 4800 - WS-JDN-A.
031400     COMPUTE WS-JDN-M = WS-JDN-MM + (12 * WS-JDN-A) - 3.
031500     COMPUTE WS-JDN-RESULT =
031600         WS-JDN-DD
031700         + ((153 * WS-JDN-M) + 2) / 5
031800         + (365 * WS-JDN-Y)
031900         + (WS-JDN-Y / 4)
032000         - (WS-JDN-Y / 100)
032100         + (WS-JDN-Y / 400)
032200         - 32045.
032300*
032400* banker's 30/360 day count between two dates - a 31st is
032500* treated as the 30th on both ends, per the old pro-rata rule
032600 300-CALC-DAYS-30-360.
032700     IF WS-START-DD > 30
032800         MOVE 30 TO WS-D1
032900     ELSE
033000         MOVE WS-START-DD TO WS-D1.
033100     IF WS-END-DD = 31
033200         MOVE 30 TO WS-D2
033300     ELSE
033400         MOVE WS-END-DD TO WS-D2.
033500     COMPUTE WS-DAYS-30-360 =
033600         (WS-END-CCYY - WS-START-CCYY) * 360
033700         + (WS-END-MM - WS-START-MM) * 30
033800         + (WS-D2 - WS-D1).
033900*
034000* pro-rata interest for the stub first period - double rounding,
034100* 5dp then 2dp, exactly as the original calculator does it
034200 310-CALC-PRORATA-INTEREST.
034300     MOVE ZI-CONTRACT-CCYY       TO WS-START-CCYY.
034400     MOVE ZI-CONTRACT-MM         TO WS-START-MM.
034500     MOVE ZI-CONTRACT-DD         TO WS-START-DD.
034600     MOVE ZI-FIRST-PMT-CCYY      TO WS-END-CCYY.
034700     MOVE ZI-FIRST-PMT-MM        TO WS-END-MM.
034800     MOVE ZI-FIRST-PMT-DD        TO WS-END-DD.
034900     PERFORM 300-CALC-DAYS-30-360.
035000     COMPUTE WS-PRORATA-5DP ROUNDED =
035100         ZI-INITIAL-VALUE * ZI-INTEREST-RATE * WS-DAYS-30-360
035200             / 36000.
035300     COMPUTE WS-PRORATA-2DP ROUNDED = WS-PRORATA-5DP.
035400*
035500******************************************
035600*   STEP 2 - THE PERIOD LOOP             *
035700******************************************
035800 210-PERIOD-LOOP.
035900     IF NOT ZI2-IS-FIRST-RUN
036000         MOVE 30 TO ZI2-TIME-IN-DAYS.
036100     MOVE 'N' TO WS-EARLY-TERM-SW.
036200     IF ZI2-MODE-LOAN
036300         PERFORM 400-CALC-LOAN-PERIOD
036400     ELSE
036500         IF ZI2-MODE-DEPOSIT
036600             PERFORM 410-CALC-DEPOSIT-PERIOD
036700         END-IF
036800     END-IF.
036900     IF ZI2-IS-FIRST-RUN AND ZI-HAS-MANUAL-INTEREST
037000         PERFORM 220-APPLY-MANUAL-INTEREST.
037100     MOVE 'N' TO ZI2-FIRST-RUN-FLAG.
037200     PERFORM 230-SEARCH-EXTRA-PAYMENT.
037300     IF WS-EXTRA-FOUND-SW = 'Y'
037400         PERFORM 235-APPLY-EXTRA-PAYMENT.
037500     IF ZI2-MODE-LOAN
037600         PERFORM 450-CHECK-OVERPAYMENT
037700         IF WS-EARLY-TERM-SW NOT = 'Y'
037800             PERFORM 460-CHECK-FINAL-PAYMENT
037900         END-IF
038000     END-IF.
038100     PERFORM 430-CHECK-YEAR-END.
038200     PERFORM 440-CHECK-LAST-RUN.
038300     PERFORM 470-FORMAT-OUTPUT-RECORD.
038400     PERFORM 600-SAVE-PERIOD-RECORD.
038500     IF WS-EARLY-TERM-SW = 'Y'
038600         MOVE 'Y' TO WS-LOOP-DONE-SW
038700     ELSE
038800         PERFORM 500-ROLL-FORWARD
038900         IF ZI2-RUN-NUMBER > ZI2-TOTAL-RUNS
039000             MOVE 'Y' TO WS-LOOP-DONE-SW
039100         END-IF
039200     END-IF.
039300 210-PERIOD-LOOP-EXIT.
039400     EXIT.
039500*
039600* flat period formula, carried to 5 implied decimals
039700* (WS-RAW-INTEREST) so the CHANGE calc below does not lose
039800* precision; the stored PLAN-ELEMENT field only ever holds the
039900* 2dp-rounded value.  period 1 with no manual-interest card is
040000* the one case this paragraph does NOT touch ZI2-INTEREST-AMOUNT
040100* - that field was already set by 310-CALC-PRORATA-INTEREST off
040200* the banker's 30/360 day count, and WS-RAW-INTEREST is carried
040300* forward from the same pro-rata figure so the CHANGE calc below
040400* still balances against it (req#5203, see change log)
040500 320-CALC-PERIOD-INTEREST.
040600     IF ZI2-IS-FIRST-RUN AND NOT ZI-HAS-MANUAL-INTEREST
040700         MOVE WS-PRORATA-5DP TO WS-RAW-INTEREST
040800     ELSE
040900         COMPUTE WS-RAW-INTEREST =
041000             ZI2-INITIAL-VALUE * ZI2-INTEREST-RATE
041100                 * ZI2-TIME-IN-DAYS / 36000
041200         COMPUTE ZI2-INTEREST-AMOUNT ROUNDED = WS-RAW-INTEREST
041300     END-IF.
041400*
041500* loan period calc - payment less interest reduces principal
041600 400-CALC-LOAN-PERIOD.
041700     PERFORM 320-CALC-PERIOD-INTEREST.
041800     COMPUTE WS-CHANGE =
041900         ZI2-REGULAR-PAYMENT-AMOUNT - WS-RAW-INTEREST.
042000     PERFORM 420-SET-AMOUNT-CHANGE.
042100     COMPUTE ZI2-FUTURE-VALUE =
042200         ZI2-INITIAL-VALUE - ZI2-AMOUNT-CHANGE-VALUE.
042300*
042400* deposit period calc - note future-value uses the RAW unrounded
042500* WS-CHANGE, not the rounded/capped AMOUNT-CHANGE-VALUE (that
042600* asymmetry has been in the calculator since the pilot)
042700 410-CALC-DEPOSIT-PERIOD.
042800     PERFORM 320-CALC-PERIOD-INTEREST.
042900     COMPUTE WS-CHANGE =
043000         ZI2-REGULAR-PAYMENT-AMOUNT + WS-RAW-INTEREST.
043100     PERFORM 420-SET-AMOUNT-CHANGE.
043200     COMPUTE ZI2-FUTURE-VALUE = ZI2-INITIAL-VALUE + WS-CHANGE.
043300*
043400* round the period's change to 2dp, cap a loan's principal
043500* reduction at the outstanding balance
043600 420-SET-AMOUNT-CHANGE.
043700     COMPUTE WS-ROUNDED-CHANGE ROUNDED = WS-CHANGE.
043800     IF ZI2-MODE-LOAN AND WS-ROUNDED-CHANGE > ZI2-INITIAL-VALUE
043900         MOVE ZI2-INITIAL-VALUE TO ZI2-AMOUNT-CHANGE-VALUE
044000     ELSE
044100         MOVE WS-ROUNDED-CHANGE TO ZI2-AMOUNT-CHANGE-VALUE.
044200*
044300* manual first-interest override (month 1 only)
044400 220-APPLY-MANUAL-INTEREST.
044500     COMPUTE WS-DELTA =
044600         ZI-MANUAL-FIRST-INTEREST - ZI2-INTEREST-AMOUNT.
044700     MOVE ZI-MANUAL-FIRST-INTEREST TO ZI2-INTEREST-AMOUNT.
044800     IF ZI2-MODE-DEPOSIT
044900         COMPUTE ZI2-FUTURE-VALUE = ZI2-FUTURE-VALUE + WS-DELTA
045000         COMPUTE ZI2-AMOUNT-CHANGE-VALUE =
045100             ZI2-AMOUNT-CHANGE-VALUE + WS-DELTA
045200     ELSE
045300         COMPUTE ZI2-FUTURE-VALUE = ZI2-FUTURE-VALUE - WS-DELTA
045400         COMPUTE ZI2-AMOUNT-CHANGE-VALUE =
045500             ZI2-AMOUNT-CHANGE-VALUE + WS-DELTA.
045600*
045700* look up this period's extra payment, if one is mapped
045800 230-SEARCH-EXTRA-PAYMENT.
045900     MOVE 'N' TO WS-EXTRA-FOUND-SW.
046000     MOVE 0   TO WS-EXTRA-AMOUNT.
046100     PERFORM 232-SEARCH-EXTRA-LOOP THRU 232-SEARCH-EXTRA-LOOP-EXIT
046200         VARYING WS-SUB FROM 1 BY 1
046300         UNTIL WS-SUB > 360 OR WS-EXTRA-FOUND-SW = 'Y'.
046400     MOVE WS-EXTRA-AMOUNT TO ZI2-EXTRA-PAYMENT-THIS-RUN.
046500*
046600 232-SEARCH-EXTRA-LOOP.
046700     IF ZI-EXTRA-PERIOD(WS-SUB) NOT = 0
046800         AND ZI-EXTRA-PERIOD(WS-SUB) = ZI2-RUN-NUMBER
046900         MOVE ZI-EXTRA-AMOUNT(WS-SUB) TO WS-EXTRA-AMOUNT
047000         MOVE 'Y' TO WS-EXTRA-FOUND-SW.
047100 232-SEARCH-EXTRA-LOOP-EXIT.
047200     EXIT.
047300*
047400 235-APPLY-EXTRA-PAYMENT.
047500     IF ZI2-MODE-DEPOSIT
047600         COMPUTE ZI2-FUTURE-VALUE = ZI2-FUTURE-VALUE
047700             + WS-EXTRA-AMOUNT
047800         COMPUTE ZI2-AMOUNT-CHANGE-VALUE =
047900             ZI2-AMOUNT-CHANGE-VALUE + WS-EXTRA-AMOUNT
048000     ELSE
048100         COMPUTE ZI2-FUTURE-VALUE = ZI2-FUTURE-VALUE
048200             - WS-EXTRA-AMOUNT
048300         COMPUTE ZI2-AMOUNT-CHANGE-VALUE =
048400             ZI2-AMOUNT-CHANGE-VALUE + WS-EXTRA-AMOUNT.
048500*
048600* loan early-termination rule 1 - overpayment
048700 450-CHECK-OVERPAYMENT.
048800     IF ZI2-FUTURE-VALUE < 0
048900         COMPUTE WS-CORRECTED-PAYMENT =
049000             ZI2-REGULAR-PAYMENT-AMOUNT + ZI2-FUTURE-VALUE
049100         IF WS-CORRECTED-PAYMENT < 0
049200             MOVE 0 TO WS-CORRECTED-PAYMENT
049300         END-IF
049400         MOVE WS-CORRECTED-PAYMENT TO ZI2-REGULAR-PAYMENT-AMOUNT
049500         PERFORM 400-CALC-LOAN-PERIOD
049600         MOVE 'Y' TO WS-EARLY-TERM-SW.
049700*
049800* loan early-termination rule 2 - final payment (checked only
049900* when rule 1 above did not fire)
050000 460-CHECK-FINAL-PAYMENT.
050100     IF ZI2-INITIAL-VALUE < ZI2-REGULAR-PAYMENT-AMOUNT
050200         MOVE ZI2-INITIAL-VALUE TO ZI2-REGULAR-PAYMENT-AMOUNT
050300         PERFORM 400-CALC-LOAN-PERIOD
050400         MOVE 'Y' TO WS-EARLY-TERM-SW.
050500*
050600* flag the dec-31 period so the report program can break pages
050700 430-CHECK-YEAR-END.
050800     MOVE 'N' TO WS-YEAR-END-SW.
050900     IF ZI2-REPAY-MM = 12 AND ZI2-REPAY-DD = 31
051000         MOVE 'Y' TO WS-YEAR-END-SW.
051100*
051200* flag the last period for the output record - descriptive
051300* only; the loop's own bound and the early-termination rules
051400* above are what actually stop processing
051500 440-CHECK-LAST-RUN.
051600     MOVE 'N' TO WS-LAST-RUN-SW.
051700     IF ZI2-AMOUNT-CHANGE-VALUE = ZI2-INITIAL-VALUE
051800         OR ZI2-RUN-NUMBER = ZI2-TOTAL-RUNS
051900         MOVE 'Y' TO WS-LAST-RUN-SW.
052000*
052100* build this period's output record for the plan file
052200 470-FORMAT-OUTPUT-RECORD.
052300     MOVE SPACES TO ZI3000-PLAN-OUTPUT-RECORD.
052400     MOVE WS-PLAN-ID(1:8)        TO ZI3-RUN-ID.
052500     MOVE ZI-BRANCH-CODE         TO ZI3-OUT-BRANCH-CODE.
052600     MOVE ZI-REQUESTOR-ID        TO ZI3-OUT-REQUESTOR-ID.
052700     MOVE ZI2-REPAY-CCYY         TO ZI3-OUT-YEAR.
052800     MOVE ZI2-RUN-NUMBER         TO ZI3-OUT-RUN-NUMBER.
052900     MOVE ZI2-TOTAL-RUNS         TO ZI3-OUT-TOTAL-RUNS.
053000     MOVE ZI2-REPAYMENT-DATE     TO ZI3-OUT-REPAYMENT-DATE.
053100     MOVE ZI2-TIME-IN-DAYS       TO ZI3-OUT-TIME-IN-DAYS.
053200     MOVE ZI2-INITIAL-VALUE      TO ZI3-OUT-INITIAL-VALUE.
053300     MOVE ZI2-INTEREST-AMOUNT    TO ZI3-OUT-INTEREST-AMOUNT.
053400     ADD ZI2-INTEREST-AMOUNT     TO WS-TOTAL-INTEREST-ACCUM.
053500     MOVE ZI2-REGULAR-PAYMENT-AMOUNT TO ZI3-OUT-REGULAR-PAYMENT.
053600     MOVE ZI2-EXTRA-PAYMENT-THIS-RUN TO ZI3-OUT-EXTRA-PAYMENT.
053700* future-value / amount-change: MOVE to an unsigned receiver
053800* stores the absolute value per COBOL rules, then clamp noise
053900     MOVE ZI2-FUTURE-VALUE       TO WS-ABS-FUTURE.
054000     IF WS-ABS-FUTURE < .005
054100         MOVE 0 TO WS-ABS-FUTURE.
054200     MOVE WS-ABS-FUTURE          TO ZI3-OUT-FUTURE-VALUE.
054300     MOVE ZI2-AMOUNT-CHANGE-VALUE TO WS-ABS-CHANGE.
054400     IF WS-ABS-CHANGE < .005
054500         MOVE 0 TO WS-ABS-CHANGE.
054600     MOVE WS-ABS-CHANGE          TO ZI3-OUT-AMOUNT-CHANGE.
054700     IF WS-YEAR-END-SW = 'Y'
054800         MOVE 'Y' TO ZI3-OUT-IS-GROUP
054900     ELSE
055000         MOVE 'N' TO ZI3-OUT-IS-GROUP.
055100     IF WS-LAST-RUN-SW = 'Y'
055200         MOVE 'Y' TO ZI3-OUT-IS-LAST-RUN
055300     ELSE
055400         MOVE 'N' TO ZI3-OUT-IS-LAST-RUN.
055500* write the period just formatted to the plan file and bump the
055600* period counter for the end-of-job totals display
055700 600-SAVE-PERIOD-RECORD.
055800     WRITE ZI3000-PLAN-OUTPUT-RECORD.
055900     ADD 1 TO WS-PERIOD-CTR.
056000*
056100* carry this period's ending balance into next period's opening
056200* balance and bump the run number / repayment date one month
056300 500-ROLL-FORWARD.
056400     MOVE ZI2-FUTURE-VALUE TO ZI2-INITIAL-VALUE.
056500     ADD 1 TO ZI2-RUN-NUMBER.
056600     MOVE 30 TO ZI2-TIME-IN-DAYS.
056700     MOVE 'N' TO ZI2-FIRST-RUN-FLAG.
056800     ADD 1 TO ZI2-REPAY-MM.
056900     IF ZI2-REPAY-MM > 12
057000         MOVE 1 TO ZI2-REPAY-MM
057100         ADD 1 TO ZI2-REPAY-CCYY.
057200*
057300* generate a unique plan-id before the output file is opened
057400 610-GENERATE-PLAN-ID.
057500     ACCEPT WS-CURR-DATE FROM DATE YYYYMMDD.
057600     ACCEPT WS-CURR-TIME FROM TIME.
057700     ADD 1 TO WS-ID-SEQ.
057800     MOVE WS-ID-SEQ TO WS-ID-SEQ-D.
057900     STRING WS-CURR-DATE        DELIMITED BY SIZE
058000            WS-CURR-TIME-HHMMSS DELIMITED BY SIZE
058100            WS-ID-SEQ-D         DELIMITED BY SIZE
058200            INTO WS-PLAN-ID.
058300* one index row per saved plan - everything ZILIST00 needs to
058400* show a listing or rebuild the index on delete, plus the
058500* opening terms and the accumulated interest total for the
058600* monthly recon extract (req#6120)
058700 650-APPEND-INDEX.
058800     MOVE WS-PLAN-ID       TO ZI9-PLAN-ID.
058900     MOVE WS-CLIENT        TO ZI9-RUN-CLIENT-NO.
059000     MOVE ZI-MODE          TO ZI9-MODE.
059100     MOVE WS-CURR-DATE     TO ZI9-SAVED-DATE.
059200     MOVE WS-CURR-TIME-HHMMSS TO ZI9-SAVED-TIME.
059300     MOVE ZI-PAYMENT-MONTHS TO ZI9-TOTAL-RUNS.
059400     MOVE ZI-MANUAL-INT-FLAG TO ZI9-MANUAL-INT-FLAG.
059500     MOVE ZI-BRANCH-CODE   TO ZI9-BRANCH-CODE.
059600     MOVE ZI-REQUESTOR-ID  TO ZI9-REQUESTOR-ID.
059700     MOVE ZI-INITIAL-VALUE TO ZI9-INITIAL-VALUE.
059800     MOVE ZI-INTEREST-RATE TO ZI9-INTEREST-RATE.
059900     MOVE WS-TOTAL-INTEREST-ACCUM TO ZI9-TOTAL-INTEREST-PAID.
060000     WRITE ZI9000-INDEX-REC.
060100* job-end totals and file close-out
060200 700-END-RUN.
060300     DISPLAY 'ZIPLAN00 - REQUEST CARDS READ  ' UPON CRT AT 2201.
060400     DISPLAY WS-REC-CTR                        UPON CRT AT 2234.
060500     DISPLAY 'ZIPLAN00 - PERIODS WRITTEN      ' UPON CRT AT 2301.
060600     DISPLAY WS-PERIOD-CTR                      UPON CRT AT 2334.
060700     CLOSE ZI-REQ-FILE.
060800     CLOSE ZI-INDEX-FILE.
060900     STOP RUN.
