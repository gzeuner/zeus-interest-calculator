000100***************************************************************
000200* ZIRPT000.CBL
000300* ZEUS INTEREST - LOAD SAVED PLAN AND PRINT YEAR-GROUPED REPORT
000400*
000500* RELOADS ONE PLAN-OUTPUT FILE (ZI3000), AS PRODUCED BY
000600* ZIPLAN00, AND PRINTS A COLUMNAR SCHEDULE GROUPED BY
000700* CALENDAR YEAR.  A NEW YEAR HEADING BREAKS WHENEVER THE
000800* OUTPUT RECORD'S YEAR CHANGES FROM THE RECORD BEFORE IT.
000900* THIS IS A STRAIGHT DETAIL LISTING WITH BREAK MARKERS ONLY -
001000* NO SUBTOTAL OR GRAND-TOTAL LINE IS EVER COMPUTED OR PRINTED.
001100***************************************************************
001200* AUTHOR.......KLP
001300* DATE-WRITTEN.02/19/93
001400*---------------------------------------------------------------
001500* C H A N G E   L O G
001600*---------------------------------------------------------------
001700* 930219 KLP  ORIGINAL - SPLIT OUT OF ZIPLAN00 SO A SAVED PLAN
001800*             COULD BE RE-PRINTED WITHOUT RE-RUNNING THE CALC
001900*             (REQ 930219-2)
002000* 930604 KLP  TRIED A YEAR-TOTAL LINE UNDER THE DEC-31 ROW, BACKED
002100*             OUT THE SAME WEEK - DOES NOT MATCH THE SOURCE
002200*             SYSTEM'S OUTPUT, WHICH IS DETAIL ROWS ONLY
002300* 981102 DLK  Y2K - HEADING DATE AND OUT-YEAR NOW FULL 4-DIGIT
002400* 050714 JSW  REQ#4471 - RUN-ID PRINTED IN THE REPORT FOOTING
002500* 141103 JSW  REQ#6190 - LAST-RUN ROW NOW PRINTS "FINAL PERIOD"
002600*             IN THE REMARKS COLUMN INSTEAD OF BLANK
002700* 110305 MWK  REQ#6120 - ADDED A DAYS COLUMN TO THE DETAIL LINE -
002800*             ZI3-OUT-TIME-IN-DAYS WAS ALREADY ON THE SAVE FILE
002900*             BUT NOBODY HAD EVER WIRED IT INTO THE PRINT LINE
003000***************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ZIRPT000.
003300 AUTHOR.        KLP.
003400 INSTALLATION.  DATA CENTER.
003500 DATE-WRITTEN.  02/19/93.
003600 DATE-COMPILED.
003700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CRT
004400     C01 IS TOP-OF-FORM
004500     CLASS ZI-MODE-CLASS IS 'L' 'D'
004600     UPSI-0 ON  STATUS IS ZI-RERUN-REQUESTED
004700     UPSI-0 OFF STATUS IS ZI-NORMAL-RUN.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ZI-PLAN-FILE  ASSIGN TO DYNAMIC WS-PLAN-PATH
005100            ORGANIZATION RECORD SEQUENTIAL.
005200     SELECT ZI-PRINT-FILE ASSIGN TO DYNAMIC WS-PRINT-PATH
005300            ORGANIZATION RECORD SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  ZI-PLAN-FILE
006000     RECORD CONTAINS 119 CHARACTERS
006100     LABEL RECORDS ARE STANDARD
006200     DATA RECORD IS ZI3000-PLAN-OUTPUT-RECORD.
006300 COPY "ZI3000.CBL".
006400*
006500 FD  ZI-PRINT-FILE
006600     RECORD CONTAINS 132 CHARACTERS
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS ZI-PRINT-REC.
006900 01  ZI-PRINT-REC                PIC X(132).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  WS-PATHS.
007400     05  WS-PLAN-PATH.
007500         10  FILLER              PIC X(14) VALUE '/users/public/'.
007600         10  WS-PLAN-SUBDIR      PIC X(33) VALUE SPACES.
007700         10  WS-PLAN-ID-PART     PIC X(17).
007800* plan-id is ccyymmdd+hhmmss+seq; this redefine pulls the save
007900* date back out of it for the heading, same trick ZIPLAN00 uses
008000* to build the id in the first place
008100         10  WS-PID-R REDEFINES WS-PLAN-ID-PART.
008200             15  WS-PID-DATE     PIC 9(8).
008300             15  WS-PID-TIME     PIC 9(6).
008400             15  WS-PID-SEQ      PIC 9(3).
008500         10  FILLER              PIC X(4)  VALUE '.DAT'.
008600     05  WS-PRINT-PATH.
008700         10  FILLER              PIC X(14) VALUE '/users/public/'.
008800         10  WS-PRINT-NAME       PIC X(64).
008900*
009000* raw command line off the job step
009100 01  WS-COMMAND-LINE             PIC X(100).
009200*
009300* eof and year-break switches, tested via 88-levels
009400 01  WS-SWITCHES.
009500     05  WS-EOF-SW               PIC X VALUE 'N'.
009600         88  WS-NO-MORE-PERIODS      VALUE 'Y'.
009700     05  WS-FIRST-REC-SW         PIC X VALUE 'Y'.
009800         88  WS-IS-FIRST-RECORD      VALUE 'Y'.
009900     05  WS-NEW-YEAR-SW          PIC X VALUE 'N'.
010000     05  FILLER                  PIC X(2) VALUE SPACES.
010100*
010200* year carried from the record before, compared against the
010300* new record's year to decide whether 240-PRINT-HEADINGS fires
010400 01  WS-PRIOR-YEAR               PIC 9(4) VALUE 0.
010500*
010600 77  WS-LINE-CTR                 PIC 9(3) COMP VALUE 99.
010700 77  WS-PAGE-CTR                 PIC 9(3) COMP VALUE 0.
010800 77  WS-PERIOD-CTR               PIC 9(7) COMP VALUE 0.
010900*
011000* report date redefine - splits the 8-digit output date for
011100* the heading and detail lines without another MOVE/UNSTRING
011200 01  WS-RPT-DATE                 PIC 9(8).
011300 01  WS-RPT-DATE-R REDEFINES WS-RPT-DATE.
011400     05  WS-RPT-CCYY             PIC 9(4).
011500     05  WS-RPT-MM               PIC 9(2).
011600     05  WS-RPT-DD               PIC 9(2).
011700*
011800* edited date field for print - MM/DD/CCYY, shop house style
011900 01  WS-EDIT-DATE.
012000     05  WS-EDIT-MM              PIC 99.
012100     05  FILLER                  PIC X VALUE '/'.
012200     05  WS-EDIT-DD              PIC 99.
012300     05  FILLER                  PIC X VALUE '/'.
012400     05  WS-EDIT-CCYY            PIC 9(4).
012500*
012600* three heading lines + one detail line - FILLER carries the
012700* literal column labels, same style as the label lines in the
012800* old billing program this shop prints off of
012900 01  WS-HEAD-LINE-1.
013000     05  FILLER                  PIC X(1)  VALUE SPACES.
013100     05  FILLER                  PIC X(20) VALUE
013200         'ZEUS INTEREST PLAN -'.
013300     05  WS-HD-PLAN-ID           PIC X(17).
013400     05  FILLER                  PIC X(4)  VALUE SPACES.
013500     05  FILLER                  PIC X(8)  VALUE 'SAVED - '.
013600     05  WS-HD-SAVED-DATE        PIC X(10).
013700     05  FILLER                  PIC X(72) VALUE SPACES.
013800*
013900 01  WS-HEAD-LINE-2.
014000     05  FILLER                  PIC X(1)  VALUE SPACES.
014100     05  FILLER                  PIC X(15) VALUE
014200         'SCHEDULE YEAR -'.
014300     05  WS-HD-YEAR              PIC 9(4).
014400     05  FILLER                  PIC X(112) VALUE SPACES.
014500*
014600 01  WS-HEAD-LINE-3.
014700     05  FILLER                  PIC X(1)  VALUE SPACES.
014800     05  FILLER                  PIC X(6)  VALUE 'PERIOD'.
014900     05  FILLER                  PIC X(4)  VALUE SPACES.
015000     05  FILLER                  PIC X(10) VALUE 'DUE DATE  '.
015100     05  FILLER                  PIC X(4)  VALUE SPACES.
015200     05  FILLER                  PIC X(4)  VALUE 'DAYS'.
015300     05  FILLER                  PIC X(4)  VALUE SPACES.
015400     05  FILLER                  PIC X(14) VALUE 'BEGIN BALANCE'.
015500     05  FILLER                  PIC X(4)  VALUE SPACES.
015600     05  FILLER                  PIC X(8)  VALUE 'INTEREST'.
015700     05  FILLER                  PIC X(4)  VALUE SPACES.
015800     05  FILLER                  PIC X(7)  VALUE 'PAYMENT'.
015900     05  FILLER                  PIC X(4)  VALUE SPACES.
016000     05  FILLER                  PIC X(6)  VALUE 'CHANGE'.
016100     05  FILLER                  PIC X(4)  VALUE SPACES.
016200     05  FILLER                  PIC X(5)  VALUE 'EXTRA'.
016300     05  FILLER                  PIC X(4)  VALUE SPACES.
016400     05  FILLER                  PIC X(12) VALUE 'END BALANCE '.
016500     05  FILLER                  PIC X(15) VALUE 'REMARKS'.
016600*
016700 01  WS-DETAIL-LINE.
016800     05  FILLER                  PIC X(1)  VALUE SPACES.
016900     05  WS-DT-RUN-NUMBER        PIC ZZ9.
017000     05  FILLER                  PIC X(7)  VALUE SPACES.
017100     05  WS-DT-DUE-DATE          PIC X(10).
017200     05  FILLER                  PIC X(4)  VALUE SPACES.
017300     05  WS-DT-DAYS              PIC ZZ9.
017400     05  FILLER                  PIC X(4)  VALUE SPACES.
017500     05  WS-DT-INITIAL-VALUE     PIC ZZZ,ZZZ,ZZ9.99.
017600     05  FILLER                  PIC X(5)  VALUE SPACES.
017700     05  WS-DT-INTEREST          PIC ZZZ,ZZ9.99.
017800     05  FILLER                  PIC X(5)  VALUE SPACES.
017900     05  WS-DT-PAYMENT           PIC ZZZ,ZZ9.99.
018000     05  FILLER                  PIC X(4)  VALUE SPACES.
018100     05  WS-DT-CHANGE            PIC ZZZ,ZZ9.99.
018200     05  FILLER                  PIC X(4)  VALUE SPACES.
018300     05  WS-DT-EXTRA             PIC ZZ,ZZ9.99.
018400     05  FILLER                  PIC X(3)  VALUE SPACES.
018500     05  WS-DT-FUTURE-VALUE      PIC ZZZ,ZZZ,ZZ9.99.
018600     05  FILLER                  PIC X(3)  VALUE SPACES.
018700     05  WS-DT-REMARKS           PIC X(13).
018800*
018900 PROCEDURE DIVISION.
019000*
019100* job entry - parse the command line, open both files, build
019200* the saved-date portion of heading line 1 out of the plan-id
019300 A010-MAIN-LINE.
019400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
019600         INTO WS-PLAN-SUBDIR WS-PLAN-ID-PART WS-PRINT-NAME.
019700     DISPLAY '* * * * B E G I N   Z I R P T 0 0 0'
019800         UPON CRT AT 1401.
019900     IF WS-PLAN-ID-PART = SPACES
020000         DISPLAY '!!!! PLAN-DIR / PLAN-ID / PRINT-FILE REQUIRED'
020100             UPON CRT AT 2301
020200         STOP RUN.
020300     OPEN INPUT  ZI-PLAN-FILE.
020400     OPEN OUTPUT ZI-PRINT-FILE.
020500     MOVE WS-PLAN-ID-PART TO WS-HD-PLAN-ID.
020600     MOVE WS-PID-DATE(5:2) TO WS-HD-SAVED-DATE(1:2).
020700     MOVE '/'              TO WS-HD-SAVED-DATE(3:1).
020800     MOVE WS-PID-DATE(7:2) TO WS-HD-SAVED-DATE(4:2).
020900     MOVE '/'              TO WS-HD-SAVED-DATE(6:1).
021000     MOVE WS-PID-DATE(1:4) TO WS-HD-SAVED-DATE(7:4).
021100     PERFORM 200-READ-PLAN.
021200     PERFORM 210-PRINT-PLAN THRU 210-PRINT-PLAN-EXIT
021300         UNTIL WS-NO-MORE-PERIODS.
021400     PERFORM 700-END-RUN.
021500*
021600* read the plan file one period record at a time - this shop
021700* never held a whole plan in storage at once
021800 200-READ-PLAN.
021900     READ ZI-PLAN-FILE AT END MOVE 'Y' TO WS-EOF-SW.
022000     IF NOT WS-NO-MORE-PERIODS
022100         ADD 1 TO WS-PERIOD-CTR
022200         MOVE ZI3-OUT-REPAYMENT-DATE TO WS-RPT-DATE.
022300*
022400* REPORTS - year grouping: a new heading breaks whenever the
022500* calendar year changes; this is a break MARKER only, no
022600* subtotal/grand-total line is ever computed or printed here
022700 210-PRINT-PLAN.
022800     MOVE 'N' TO WS-NEW-YEAR-SW.
022900     IF WS-IS-FIRST-RECORD OR ZI3-OUT-YEAR NOT = WS-PRIOR-YEAR
023000         MOVE 'Y' TO WS-NEW-YEAR-SW.
023100     IF WS-NEW-YEAR-SW = 'Y'
023200         PERFORM 240-PRINT-HEADINGS
023300         MOVE ZI3-OUT-YEAR TO WS-PRIOR-YEAR
023400         MOVE 'N' TO WS-FIRST-REC-SW
023500     END-IF.
023600     PERFORM 230-PRINT-DETAIL-LINE.
023700     PERFORM 200-READ-PLAN.
023800 210-PRINT-PLAN-EXIT.
023900     EXIT.
024000* page/year break - three heading lines, then reset the line
024100* counter so this shop's line-count-per-page check starts fresh
024200 240-PRINT-HEADINGS.
024300     ADD 1 TO WS-PAGE-CTR.
024400     MOVE ZI3-OUT-YEAR TO WS-HD-YEAR.
024500     WRITE ZI-PRINT-REC FROM WS-HEAD-LINE-1
024600         AFTER ADVANCING PAGE.
024700     WRITE ZI-PRINT-REC FROM WS-HEAD-LINE-2
024800         AFTER ADVANCING 1 LINE.
024900     WRITE ZI-PRINT-REC FROM WS-HEAD-LINE-3
025000         AFTER ADVANCING 2 LINES.
025100     MOVE 0 TO WS-LINE-CTR.
025200*
025300 230-PRINT-DETAIL-LINE.
025400     MOVE ZI3-OUT-RUN-NUMBER     TO WS-DT-RUN-NUMBER.
025500     MOVE WS-RPT-MM              TO WS-EDIT-MM.
025600     MOVE WS-RPT-DD              TO WS-EDIT-DD.
025700     MOVE WS-RPT-CCYY            TO WS-EDIT-CCYY.
025800     MOVE WS-EDIT-DATE           TO WS-DT-DUE-DATE.
025900     MOVE ZI3-OUT-TIME-IN-DAYS   TO WS-DT-DAYS.
026000     MOVE ZI3-OUT-INITIAL-VALUE  TO WS-DT-INITIAL-VALUE.
026100     MOVE ZI3-OUT-INTEREST-AMOUNT TO WS-DT-INTEREST.
026200     MOVE ZI3-OUT-REGULAR-PAYMENT TO WS-DT-PAYMENT.
026300     MOVE ZI3-OUT-AMOUNT-CHANGE  TO WS-DT-CHANGE.
026400     MOVE ZI3-OUT-EXTRA-PAYMENT  TO WS-DT-EXTRA.
026500     MOVE ZI3-OUT-FUTURE-VALUE   TO WS-DT-FUTURE-VALUE.
026600     IF ZI3-IS-LAST-PERIOD
026700         MOVE 'FINAL PERIOD '    TO WS-DT-REMARKS
026800     ELSE
026900         MOVE SPACES             TO WS-DT-REMARKS.
027000     WRITE ZI-PRINT-REC FROM WS-DETAIL-LINE
027100         AFTER ADVANCING 1 LINE.
027200     ADD 1 TO WS-LINE-CTR.
027300* job-end totals and file close-out
027400 700-END-RUN.
027500     DISPLAY 'ZIRPT000 - PERIODS PRINTED      ' UPON CRT AT 2301.
027600     DISPLAY WS-PERIOD-CTR                       UPON CRT AT 2334.
027700     CLOSE ZI-PLAN-FILE.
027800     CLOSE ZI-PRINT-FILE.
027900     STOP RUN.
