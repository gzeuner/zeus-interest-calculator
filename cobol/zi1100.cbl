000100***************************************************************
000200* zi1100.cbl  --  plan-request layout (zeus interest calc)
000300* one record per batch run; read by ziplan00 as the job's
000400* input parameter card.  lower-case field names per the old
000500* 'cobol-layout' extract convention (see mbp/mb1s habit).
000600***************************************************************
000700* 870311 rtm  original layout, loan-only pilot
000800* 890605 rtm  added deposit mode and manual-first-interest ovr
000900* 930219 klp  extra-payments table widened 120 -> 360 periods
001000* 981102 dlk  y2k - dates carried as full ccyymmdd, no more
001100*             2-digit year on the request card
001200* 050714 jsw  req#4471 - dropped the client-no/run-seq-no pair
001300*             that used to lead this card - ziplan00 gets the
001400*             client number off the job's command line now, and
001500*             nothing ever read these two off the request itself
001600* 110305 mwk  req#6120 - branch-code/requestor-id carved out of
001700*             the old reserved filler below so the online request
001800*             form can stamp who asked for the run; carried
001900*             through to the plan index (zi9000) and the saved
002000*             output record (zi3000) for an audit trail
002100***************************************************************
002200 01  zi1100-plan-request.
002300     05  zi-mode                     pic x.
002400         88  zi-mode-loan            value 'L'.
002500         88  zi-mode-deposit         value 'D'.
002600     05  zi-manual-int-flag          pic x.
002700         88  zi-has-manual-interest  value 'Y'.
002800     05  zi-branch-code              pic x(4).
002900     05  zi-requestor-id             pic x(8).
003000     05  zi-manual-first-interest    pic s9(9)v99 comp-3.
003100     05  zi-initial-value            pic s9(9)v99 comp-3.
003200     05  zi-interest-rate            pic s9(3)v9(4) comp-3.
003300     05  zi-payment-amount           pic s9(9)v99 comp-3.
003400     05  zi-payment-months           pic 9(3) comp.
003500     05  zi-contract-date            pic 9(8).
003600     05  zi-contract-date-r redefines zi-contract-date.
003700         10  zi-contract-ccyy        pic 9(4).
003800         10  zi-contract-mm          pic 9(2).
003900         10  zi-contract-dd          pic 9(2).
004000     05  zi-first-payment-date       pic 9(8).
004100     05  zi-first-pmt-date-r redefines zi-first-payment-date.
004200         10  zi-first-pmt-ccyy       pic 9(4).
004300         10  zi-first-pmt-mm         pic 9(2).
004400         10  zi-first-pmt-dd         pic 9(2).
004500* sparse map, period number -> one-off extra amount; unused
004600* entries carry zi-extra-period = 0 (never matched in lookup)
004700     05  zi-extra-payments occurs 360 times.
004800         10  zi-extra-period         pic 9(3) comp.
004900         10  zi-extra-amount         pic s9(9)v99 comp-3.
005000     05  filler                      pic x(28).
