000100***************************************************************
000200* ZI9000.CBL  --  PLAN-INDEX-REC, LIST OF SAVED ZEUS PLANS
000300* APPENDED TO BY ZIPLAN00 ON EVERY SAVE, READ/REBUILT BY
000400* ZILIST00 FOR LIST AND DELETE - STANDS IN FOR A DIRECTORY
000500* LISTING, WHICH THIS COMPILER HAS NO CLEAN WAY TO DO.
000600***************************************************************
000700* 930219 KLP  ORIGINAL, TO SUPPORT THE NEW "LIST PLANS" OPTION
000800* 930304 KLP  ADDED SAVED-DATE/TOTAL-RUNS SO THE LISTING SHOWS
000900*             WHEN A PLAN WAS SAVED AND HOW LONG IT RUNS
001000* 110305 MWK  REQ#6120 - INDEX WIDENED TO CARRY THE PLAN'S
001100*             ORIGINATING BRANCH/REQUESTOR AND ITS OPENING TERMS
001200*             (RATE, INITIAL VALUE) SO AN OPERATOR CAN TELL WHAT
001300*             A SAVED PLAN WAS FOR WITHOUT RELOADING THE WHOLE
001400*             PLAN FILE JUST TO LOOK.  SAVED-TIME ADDED ALONGSIDE
001500*             SAVED-DATE SINCE TWO PLANS FOR THE SAME CLIENT CAN
001600*             SAVE ON THE SAME DAY.
001700* 110305 MWK  REQ#6120 - TOTAL-INTEREST-PAID AND THE MANUAL-
001800*             INTEREST FLAG ARE CARRIED HERE BUT NOT SHOWN ON THE
001900*             ZILIST00 SCREEN - THEY FEED THE MONTHLY INTEREST-
002000*             PAID RECONCILIATION EXTRACT (SEPARATE JOB, SAME AS
002100*             THE MBCNTR RECON750 STEP DOES OFF THE MB INDEX)
002200***************************************************************
002300 01  ZI9000-INDEX-REC.
002400     05  ZI9-PLAN-ID                 PIC X(17).
002500     05  ZI9-RUN-CLIENT-NO           PIC X(4).
002600     05  ZI9-MODE                    PIC X.
002700     05  ZI9-SAVED-DATE              PIC 9(8).
002800     05  ZI9-SAVED-TIME              PIC 9(6).
002900     05  ZI9-TOTAL-RUNS              PIC 9(3).
003000     05  ZI9-MANUAL-INT-FLAG         PIC X.
003100         88  ZI9-HAD-MANUAL-INTEREST VALUE 'Y'.
003200     05  ZI9-BRANCH-CODE             PIC X(4).
003300     05  ZI9-REQUESTOR-ID            PIC X(8).
003400     05  ZI9-INITIAL-VALUE           PIC S9(9)V99   COMP-3.
003500     05  ZI9-INTEREST-RATE           PIC S9(3)V9(4) COMP-3.
003600     05  ZI9-TOTAL-INTEREST-PAID     PIC S9(9)V99   COMP-3.
003700     05  FILLER                      PIC X(16).
003800* RECORD IS 84 BYTES - DO NOT CHANGE WITHOUT UPDATING BOTH
003900* FD RECORD CONTAINS CLAUSES IN ZIPLAN00 AND ZILIST00 AND THE
004000* ZI9000-WORK-REC MIRROR ZILIST00 KEEPS FOR THE REBUILD-ON-
004100* DELETE STEP (THAT RECORD IS NOT COPYBOOK-SHARED - IT HAS TO
004200* BE WIDENED BY HAND THE SAME WAY)
